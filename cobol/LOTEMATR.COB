000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. LOTEMATR-COB.
000300       AUTHOR. R A AMARAL.
000400       INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500       DATE-WRITTEN. 15/03/1989.
000600       DATE-COMPILED.
000700       SECURITY. USO RESTRITO - DEPARTAMENTO DE REGISTROS ACADEMICOS.
000800      *----------------------------------------------------------------
000900      *    SISTEMA DE MATRICULAS - MODULO DE LOTE
001000      *    ANALISTA: R.A. AMARAL
001100      *    PROGRAMADOR(A): R.A. AMARAL
001200      *    FINALIDADE: PROCESSA O LOTE DE MATRICULAS (ARQUIVO DE
001300      *                TRANSACOES) CONTRA OS CADASTROS DE ALUNOS E
001400      *                CURSOS, MANTENDO O ARQUIVO DE MATRICULAS E
001500      *                EMITINDO OS RELATORIOS DE CONFERENCIA. SUBSTITUI
001600      *                A DIGITACAO PELO MENU (FACAD/MCURSOS) NAS
001700      *                RODADAS DE FIM-DE-PERIODO, ONDE AS TRANSACOES
001800      *                CHEGAM PRONTAS DA SECRETARIA EM ARQUIVO.
001900      *----------------------------------------------------------------
002000      *    HISTORICO DE ALTERACOES
002100      *----------------------------------------------------------------
002200      *    15/03/89  R.A.  OS-0231  VERSAO INICIAL - INCLUSAO E
002300      *                             CONSULTA DE ALUNOS E CURSOS.
002400      *    02/05/89  R.A.  OS-0244  INCLUIDA A EXCLUSAO DE ALUNO COM
002500      *                             BAIXA EM CASCATA DAS MATRICULAS.
002600      *    19/07/89  M.S.  OS-0271  INCLUIDO O CADASTRO DE CURSOS E A
002700      *                             EXCLUSAO EM CASCATA NAS MATRICULAS
002800      *                             E NA LISTA DE CURSOS DO ALUNO.
002900      *    30/11/89  M.S.  OS-0298  ROTINA DE MATRICULA: CONFERE VAGA
003000      *                             E MATRICULA DUPLICADA ANTES DE
003100      *                             GRAVAR.
003200      *    14/02/90  R.A.  OS-0312  INCLUIDO O CANCELAMENTO DE
003300      *                             MATRICULA (BAIXA).
003400      *    22/08/90  T.K.  OS-0355  RELATORIO DE CURSOS PASSA A EXIBIR
003500      *                             O TOTAL DE MATRICULADOS POR CURSO.
003600      *    09/01/91  T.K.  OS-0389  EXPORTACAO DO ARQUIVO DE MATRICULAS
003700      *                             EM LAYOUT DELIMITADO POR VIRGULA
003800      *                             PARA A SECRETARIA GERAL.
003900      *    17/06/92  R.A.  OS-0430  GRAVACAO DOS TRES CADASTROS A CADA
004000      *                             TRANSACAO, ALEM DA GRAVACAO FINAL,
004100      *                             A PEDIDO DA AUDITORIA (OS-0430).
004200      *    05/03/93  M.S.  OS-0468  MENSAGENS DE ERRO PADRONIZADAS
004300      *                             CONFORME MANUAL DE OPERACAO 3.2.
004400      *    11/11/94  T.K.  OS-0501  LIMITE DE 10 CURSOS POR ALUNO
004500      *                             CONFORME NORMA DA REITORIA 04/94.
004600      *    23/02/96  V.N.  OS-0544  CORRIGIDA A SINCRONIZACAO DAS
004700      *                             MATRICULAS COM O CADASTRO DE ALUNO
004800      *                             NA CARGA INICIAL (ACHAVA SO 1o.).
004900      *    30/09/98  V.N.  OS-0587  REVISAO GERAL DE DATAS PARA O ANO
005000      *                             2000 - PROGRAMA NAO GRAVA NEM
005100      *                             CONFERE DATA, NADA A ALTERAR.
005200      *    12/04/99  V.N.  OS-0602  AMPLIADA A TABELA DE MATRICULAS DE
005300      *                             300 PARA 500 POSICOES.
005400      *    18/10/01  R.A.  OS-0651  ROTINA DE EXPORTACAO PASSA A GRAVAR
005500      *                             CABECALHO NA PRIMEIRA LINHA.
005600      *    14/05/02  R.A.  OS-0678  CORRIGIDOS OS TAMANHOS DOS REGISTROS
005700      *                             DE CURSOS, MATRICULAS E EXPORTACAO,
005800      *                             QUE TRUNCAVAM DADOS EM CODIGOS E
005900      *                             NOMES LONGOS; MENSAGEM DE INCLUSAO
006000      *                             DE ALUNO/CURSO DIFERENCIADA PARA
006100      *                             TABELA CHEIA X DADO INVALIDO.
006200      *    30/07/02  R.A.  OS-0691  MATRICULA NAO GRAVAVA A VAGA NO
006300      *                             CADASTRO DO ALUNO QUANDO ELE JA
006400      *                             TINHA 10 CURSOS (FICAVA "MATRICULA
006500      *                             SALVA" SEM ENTRAR NA LISTA) - AGORA
006600      *                             REJEITA COM MENSAGEM PROPRIA. TELA
006700      *                             DE ALUNO PASSA A LISTAR OS CURSOS
006800      *                             SEPARADOS POR VIRGULA (E NAO PELO
006900      *                             "|" DE GRAVACAO EM DISCO). REMOVIDOS
007000      *                             DA SPECIAL-NAMES E DA AREA DE
007100      *                             TRABALHO DO ALUNO OS ITENS QUE
007200      *                             FICARAM SEM USO DESDE A OS-0602.
007300      *    09/08/02  T.K.  OS-0703  NOME DE CURSO COM VIRGULA QUEBRAVA O
007400      *                             UNSTRING NA RECARGA DE CURSOS.COM -
007500      *                             VIRGULA TROCADA POR ESPACO ANTES DE
007600      *                             GRAVAR. RESUMO DE CARGA E RELATORIO
007700      *                             DE CURSOS EMBUTIAM ESPACO NA CONTAGEM
007800      *                             (Z9/ZZZ9 COM SUPRESSAO DE ZEROS) -
007900      *                             CONTADORES PASSAM A SER RECORTADOS
008000      *                             PELOS ESPACOS A ESQUERDA ANTES DO
008100      *                             STRING.
008200      *----------------------------------------------------------------
008300       ENVIRONMENT DIVISION.
008400       CONFIGURATION SECTION.
008500       SOURCE-COMPUTER. IBM-PC.
008600       OBJECT-COMPUTER. IBM-PC.
008700       SPECIAL-NAMES.
008800           CLASS CLASSE-NUMERICA IS '0' THRU '9'.
008900       INPUT-OUTPUT SECTION.
009000       FILE-CONTROL.
009100           SELECT ARQ-ALUNOS ASSIGN TO ALUNOS
009200                   ORGANIZATION LINE SEQUENTIAL
009300                   FILE STATUS WS-ST-ALUNOS.
009400           SELECT ARQ-CURSOS ASSIGN TO CURSOS
009500                   ORGANIZATION LINE SEQUENTIAL
009600                   FILE STATUS WS-ST-CURSOS.
009700           SELECT ARQ-MATRICULAS ASSIGN TO MATRICUL
009800                   ORGANIZATION LINE SEQUENTIAL
009900                   FILE STATUS WS-ST-MATRIC.
010000           SELECT ARQ-TRANSACOES ASSIGN TO TRANSACO
010100                   ORGANIZATION LINE SEQUENTIAL
010200                   FILE STATUS WS-ST-TRANS.
010300           SELECT ARQ-EXPORTACAO ASSIGN TO EXPORTA
010400                   ORGANIZATION LINE SEQUENTIAL
010500                   FILE STATUS WS-ST-EXPORT.
010600
010700       DATA DIVISION.
010800       FILE SECTION.
010900      *    CADASTRO DE ALUNOS - LINHA TEXTO DELIMITADA POR VIRGULA
011000      *    MATRICULA,NOME,CURSO1|CURSO2|... (ATE 10 CURSOS DE 8 POS.)
011100       FD  ARQ-ALUNOS
011200           LABEL RECORD STANDARD
011300           VALUE OF FILE-ID 'ALUNOS.DAT'
011400           RECORD CONTAINS 131 CHARACTERS.
011500       01  REG-ALUNO.
011600           05  REG-ALUNO-LINHA         PIC X(129).
011700           05  FILLER                  PIC X(002).
011800
011900      *    CADASTRO DE CURSOS - LINHA TEXTO DELIMITADA POR VIRGULA
012000      *    CODIGO,NOME,CREDITOS,VAGAS (NOME GRAVADO EM 30 POS. FIXAS)
012100       FD  ARQ-CURSOS
012200           LABEL RECORD STANDARD
012300           VALUE OF FILE-ID 'CURSOS.DAT'
012400           RECORD CONTAINS 49 CHARACTERS.
012500       01  REG-CURSO.
012600           05  REG-CURSO-LINHA         PIC X(047).
012700           05  FILLER                  PIC X(002).
012800
012900      *    ARQUIVO DE MATRICULAS - VINCULO ALUNO X CURSO
013000       FD  ARQ-MATRICULAS
013100           LABEL RECORD STANDARD
013200           VALUE OF FILE-ID 'MATRICUL.DAT'
013300           RECORD CONTAINS 19 CHARACTERS.
013400       01  REG-MATRICULA.
013500           05  REG-MATRICULA-LINHA     PIC X(017).
013600           05  FILLER                  PIC X(002).
013700
013800      *    ARQUIVO DE TRANSACOES DO LOTE - SUBSTITUI O MENU FACAD
013900       FD  ARQ-TRANSACOES
014000           LABEL RECORD STANDARD
014100           VALUE OF FILE-ID 'TRANSACO.DAT'
014200           RECORD CONTAINS 84 CHARACTERS.
014300       01  REG-TRANSACAO.
014400           05  TRANS-CODIGO            PIC X(02).
014500           05  TRANS-ID-ALUNO          PIC X(08).
014600           05  TRANS-ID-CURSO          PIC X(08).
014700           05  TRANS-NOME              PIC X(30).
014800           05  TRANS-CREDITOS          PIC X(02).
014900           05  TRANS-VAGAS             PIC X(04).
015000           05  FILLER                  PIC X(30).
015100       01  FILLER REDEFINES REG-TRANSACAO.
015200           05  FILLER                  PIC X(02).
015300           05  FILLER                  PIC X(08).
015400           05  FILLER                  PIC X(08).
015500           05  FILLER                  PIC X(30).
015600           05  TRANS-CREDITOS-N        PIC 9(02).
015700           05  TRANS-VAGAS-N           PIC 9(04).
015800           05  FILLER                  PIC X(30).
015900
016000      *    EXTRATO DE EXPORTACAO PARA A SECRETARIA GERAL (OS-0389).
016100      *    CABECALHO "student_id,course_id" (20 POS.) NA 1a. LINHA.
016200       FD  ARQ-EXPORTACAO
016300           LABEL RECORD STANDARD
016400           VALUE OF FILE-ID 'EXPORTA.DAT'
016500           RECORD CONTAINS 22 CHARACTERS.
016600       01  REG-EXPORTACAO.
016700           05  REG-EXPORTACAO-LINHA    PIC X(020).
016800           05  FILLER                  PIC X(002).
016900
017000       WORKING-STORAGE SECTION.
017100       77  WS-QT-ALUNOS                PIC 9(03) COMP VALUE ZERO.
017200       77  WS-QT-CURSOS                PIC 9(03) COMP VALUE ZERO.
017300       77  WS-QT-MATRICULAS            PIC 9(03) COMP VALUE ZERO.
017400       77  WS-IX                       PIC 9(03) COMP VALUE ZERO.
017500       77  WS-IY                       PIC 9(03) COMP VALUE ZERO.
017600       77  WS-IZ                       PIC 9(03) COMP VALUE ZERO.
017700       77  WS-IZ2                      PIC 9(03) COMP VALUE ZERO.
017800       77  WS-ACHOU-IX                 PIC 9(03) COMP VALUE ZERO.
017900       77  WS-ACHOU-IY                 PIC 9(03) COMP VALUE ZERO.
018000       77  WS-CONT-MATR-CURSO          PIC 9(03) COMP VALUE ZERO.
018100       77  WS-TAM                      PIC 9(03) COMP VALUE ZERO.
018200       77  WS-PONTEIRO                 PIC 9(03) COMP VALUE ZERO.
018300       77  WS-QT-CURSOS-ALU            PIC 9(02) COMP VALUE ZERO.
018400       77  WS-TALLY-ESPACOS            PIC 9(01) COMP VALUE ZERO.
018500       77  WS-TALLY-VAGA               PIC 9(01) COMP VALUE ZERO.
018600       77  WS-TALLY-MATR               PIC 9(01) COMP VALUE ZERO.
018700
018800       01  WS-STATUS-ARQUIVOS.
018900           05  WS-ST-ALUNOS            PIC X(02) VALUE SPACES.
019000           05  WS-ST-CURSOS            PIC X(02) VALUE SPACES.
019100           05  WS-ST-MATRIC            PIC X(02) VALUE SPACES.
019200           05  WS-ST-TRANS             PIC X(02) VALUE SPACES.
019300           05  WS-ST-EXPORT            PIC X(02) VALUE SPACES.
019400           05  FILLER                  PIC X(06).
019500
019600       01  WS-CHAVES-BUSCA.
019700           05  WS-CHAVE-ALUNO          PIC X(08) VALUE SPACES.
019800           05  WS-CHAVE-CURSO          PIC X(08) VALUE SPACES.
019900           05  FILLER                  PIC X(04).
020000
020100      *    CHAVE COMPOSTA ALUNO+CURSO PARA BUSCA EM WS-TAB-MATRICULAS-R
020200       01  WS-CHAVE-MATRIC-BUSCA-AREA.
020300           05  WS-CHAVE-MATRIC-BUSCA   PIC X(16) VALUE SPACES.
020400           05  FILLER                  PIC X(04).
020500
020600       01  WS-SWITCHES.
020700           05  WS-FIM-TRANSACOES       PIC X(01) VALUE 'N'.
020800               88  FIM-TRANSACOES               VALUE 'S'.
020900           05  WS-FIM-ALUNOS           PIC X(01) VALUE 'N'.
021000               88  FIM-ALUNOS                   VALUE 'S'.
021100           05  WS-FIM-CURSOS           PIC X(01) VALUE 'N'.
021200               88  FIM-CURSOS                   VALUE 'S'.
021300           05  WS-FIM-MATRICULAS       PIC X(01) VALUE 'N'.
021400               88  FIM-MATRICULAS               VALUE 'S'.
021500           05  WS-ACHOU                PIC X(01) VALUE 'N'.
021600               88  REGISTRO-ACHADO             VALUE 'S'.
021700           05  FILLER                  PIC X(05).
021800
021900      *    TABELA DE ALUNOS EM MEMORIA (OS-0231, AMPLIADA OS-0602)
022000       01  WS-TAB-ALUNOS.
022100           05  WS-ALUNO OCCURS 100 TIMES INDEXED BY WS-IDX-ALU.
022200               10  WS-ALU-ID           PIC X(08).
022300               10  WS-ALU-NOME         PIC X(30).
022400               10  WS-ALU-QT-CURSOS    PIC 9(02) COMP.
022500               10  WS-ALU-CURSO OCCURS 10 TIMES PIC X(08).
022600               10  FILLER              PIC X(02).
022700
022800      *    TABELA DE CURSOS EM MEMORIA (OS-0271)
022900       01  WS-TAB-CURSOS.
023000           05  WS-CURSO OCCURS 100 TIMES INDEXED BY WS-IDX-CUR.
023100               10  WS-CUR-ID           PIC X(08).
023200               10  WS-CUR-NOME         PIC X(30).
023300               10  WS-CUR-CREDITOS     PIC 9(02).
023400               10  WS-CUR-VAGAS        PIC 9(04).
023500               10  FILLER              PIC X(02).
023600
023700      *    TABELA DE MATRICULAS EM MEMORIA (OS-0298, AMPLIADA OS-0602)
023800       01  WS-TAB-MATRICULAS.
023900           05  WS-MATRICULA OCCURS 500 TIMES INDEXED BY WS-IDX-MAT.
024000               10  WS-MAT-ID-ALUNO     PIC X(08).
024100               10  WS-MAT-ID-CURSO     PIC X(08).
024200               10  FILLER              PIC X(01).
024300
024400      *    VISAO DA TABELA DE MATRICULAS COMO CHAVE COMPOSTA UNICA
024500      *    (ALUNO+CURSO), USADA NA BUSCA DE 8462 (OS-0691)
024600       01  WS-TAB-MATRICULAS-R REDEFINES WS-TAB-MATRICULAS.
024700           05  WS-MAT-CHAVE OCCURS 500 TIMES.
024800               10  WS-MAT-CHAVE-COMPOSTA   PIC X(16).
024900               10  FILLER                  PIC X(01).
025000
025100      *    AREA DE TRABALHO PARA O ALUNO CORRENTE (COPIA DA TABELA)
025200       01  WS-ALU-ROW-ATUAL.
025300           05  WS-ALU-ATU-ID           PIC X(08).
025400           05  WS-ALU-ATU-NOME         PIC X(30).
025500           05  WS-ALU-ATU-QT           PIC 9(02) COMP.
025600           05  WS-ALU-ATU-CURSO OCCURS 10 TIMES PIC X(08).
025700           05  FILLER                  PIC X(02).
025800
025900      *    CAMPOS AUXILIARES PARA VALIDACAO TOLERANTE DE NUMERICOS
026000      *    NA CARGA DO CADASTRO DE CURSOS (CREDITOS/VAGAS EM TEXTO)
026100       01  WS-CURSO-CAMPO-NUM.
026200           05  WS-CAMPO-CREDITOS       PIC X(02) VALUE SPACES.
026300           05  WS-CAMPO-VAGAS          PIC X(04) VALUE SPACES.
026400           05  FILLER                  PIC X(02) VALUE SPACES.
026500       01  WS-CURSO-CAMPO-NUM-R REDEFINES WS-CURSO-CAMPO-NUM.
026600           05  WS-CAMPO-CREDITOS-N     PIC 9(02).
026700           05  WS-CAMPO-VAGAS-N        PIC 9(04).
026800           05  FILLER                  PIC X(02).
026900
027000      *    CAMPOS DE DESMEMBRAMENTO DA LINHA TEXTO (CSV)
027100       01  WS-CAMPOS-CSV.
027200           05  WS-CAMPO-1              PIC X(30) VALUE SPACES.
027300           05  WS-CAMPO-2              PIC X(30) VALUE SPACES.
027400           05  WS-CAMPO-3              PIC X(90) VALUE SPACES.
027500           05  FILLER                  PIC X(04).
027600
027700       01  WS-PARSE-CURSOS.
027800           05  WS-PARSE-CURSO OCCURS 10 TIMES PIC X(08).
027900           05  FILLER                  PIC X(02).
028000
028100      *    LINHA MAX = 12+8+9+30+13+98 (ID+NOME COMPLETOS, 10 CURSOS
028200      *    SEPARADOS POR ", ") - AMPLIADA NA OS-0691
028300       01  WS-AREAS-DE-MENSAGEM.
028400           05  WS-LINHA-SAIDA          PIC X(170) VALUE SPACES.
028500           05  WS-CAMPO-TRIM           PIC X(90)  VALUE SPACES.
028600           05  WS-CAMPO-TRIM-VIRG      PIC X(98)  VALUE SPACES.
028700           05  WS-CRED-EDITADO         PIC Z9      VALUE ZERO.
028800           05  WS-VAGA-EDITADA         PIC ZZZ9    VALUE ZERO.
028900           05  WS-QT-EDITADA           PIC ZZZ9    VALUE ZERO.
029000           05  FILLER                  PIC X(05).
029100
029200       PROCEDURE DIVISION.
029300
029400      *----------------------------------------------------------------
029500       0000-PRINCIPAL.
029600      *----------------------------------------------------------------
029700           PERFORM 0100-ABRE-ARQUIVOS THRU 0100-ABRE-ARQUIVOS-EXIT.
029800           PERFORM 0200-CARREGA-ALUNOS THRU 0200-CARREGA-ALUNOS-EXIT.
029900           PERFORM 0300-CARREGA-CURSOS THRU 0300-CARREGA-CURSOS-EXIT.
030000           PERFORM 0400-CARREGA-MATRICULAS
030100               THRU 0400-CARREGA-MATRICULAS-EXIT.
030200           PERFORM 0500-SINCRONIZA-MATR
030300               THRU 0500-SINCRONIZA-MATR-EXIT.
030400           PERFORM 0600-RESUMO-CARGA THRU 0600-RESUMO-CARGA-EXIT.
030500           PERFORM 1000-PROCESSA-TRANSACOES
030600               THRU 1000-PROCESSA-TRANSACOES-EXIT
030700               UNTIL FIM-TRANSACOES.
030800           PERFORM 0900-FECHA-ARQUIVOS THRU 0900-FECHA-ARQUIVOS-EXIT.
030900           STOP RUN.
031000
031100      *----------------------------------------------------------------
031200       0100-ABRE-ARQUIVOS.
031300      *    ARQUIVOS DE CADASTRO SAO OPCIONAIS NA ENTRADA - AUSENCIA
031400      *    DE ARQUIVO EQUIVALE A TABELA VAZIA.
031500      *----------------------------------------------------------------
031600           OPEN INPUT ARQ-ALUNOS.
031700           IF WS-ST-ALUNOS = '35'
031800              MOVE 'S' TO WS-FIM-ALUNOS.
031900           OPEN INPUT ARQ-CURSOS.
032000           IF WS-ST-CURSOS = '35'
032100              MOVE 'S' TO WS-FIM-CURSOS.
032200           OPEN INPUT ARQ-MATRICULAS.
032300           IF WS-ST-MATRIC = '35'
032400              MOVE 'S' TO WS-FIM-MATRICULAS.
032500           OPEN INPUT ARQ-TRANSACOES.
032600           IF WS-ST-TRANS = '35'
032700              DISPLAY 'LOTEMATR: ARQUIVO DE TRANSACOES INEXISTENTE'
032800              MOVE 'S' TO WS-FIM-TRANSACOES.
032900       0100-ABRE-ARQUIVOS-EXIT.
033000           EXIT.
033100
033200      *----------------------------------------------------------------
033300       0200-CARREGA-ALUNOS.
033400      *----------------------------------------------------------------
033500           IF WS-FIM-ALUNOS = 'S'
033600              GO TO 0200-CARREGA-ALUNOS-EXIT.
033700           PERFORM 0210-LE-ALUNO THRU 0210-LE-ALUNO-EXIT
033800               UNTIL FIM-ALUNOS.
033900           CLOSE ARQ-ALUNOS.
034000       0200-CARREGA-ALUNOS-EXIT.
034100           EXIT.
034200
034300       0210-LE-ALUNO.
034400           READ ARQ-ALUNOS
034500               AT END
034600                  MOVE 'S' TO WS-FIM-ALUNOS
034700                  GO TO 0210-LE-ALUNO-EXIT.
034800           IF REG-ALUNO-LINHA = SPACES
034900              GO TO 0210-LE-ALUNO-EXIT.
035000           IF WS-QT-ALUNOS = 100
035100              DISPLAY 'LOTEMATR: TABELA DE ALUNOS CHEIA - IGNORADO'
035200              GO TO 0210-LE-ALUNO-EXIT.
035300           MOVE SPACES TO WS-CAMPOS-CSV.
035400           UNSTRING REG-ALUNO-LINHA DELIMITED BY ','
035500               INTO WS-CAMPO-1 WS-CAMPO-2 WS-CAMPO-3.
035600           ADD 1 TO WS-QT-ALUNOS.
035700           MOVE WS-CAMPO-1 TO WS-ALU-ID(WS-QT-ALUNOS).
035800           MOVE WS-CAMPO-2 TO WS-ALU-NOME(WS-QT-ALUNOS).
035900           MOVE ZERO TO WS-ALU-QT-CURSOS(WS-QT-ALUNOS).
036000           MOVE SPACES TO WS-ALU-CURSO(WS-QT-ALUNOS, 1)
036100                          WS-ALU-CURSO(WS-QT-ALUNOS, 2)
036200                          WS-ALU-CURSO(WS-QT-ALUNOS, 3)
036300                          WS-ALU-CURSO(WS-QT-ALUNOS, 4)
036400                          WS-ALU-CURSO(WS-QT-ALUNOS, 5)
036500                          WS-ALU-CURSO(WS-QT-ALUNOS, 6)
036600                          WS-ALU-CURSO(WS-QT-ALUNOS, 7)
036700                          WS-ALU-CURSO(WS-QT-ALUNOS, 8)
036800                          WS-ALU-CURSO(WS-QT-ALUNOS, 9)
036900                          WS-ALU-CURSO(WS-QT-ALUNOS, 10).
037000           PERFORM 8610-QUEBRA-CURSOS-ALUNO
037100               THRU 8610-QUEBRA-CURSOS-ALUNO-EXIT.
037200       0210-LE-ALUNO-EXIT.
037300           EXIT.
037400
037500      *----------------------------------------------------------------
037600       0300-CARREGA-CURSOS.
037700      *----------------------------------------------------------------
037800           IF WS-FIM-CURSOS = 'S'
037900              GO TO 0300-CARREGA-CURSOS-EXIT.
038000           PERFORM 0310-LE-CURSO THRU 0310-LE-CURSO-EXIT
038100               UNTIL FIM-CURSOS.
038200           CLOSE ARQ-CURSOS.
038300       0300-CARREGA-CURSOS-EXIT.
038400           EXIT.
038500
038600       0310-LE-CURSO.
038700           READ ARQ-CURSOS
038800               AT END
038900                  MOVE 'S' TO WS-FIM-CURSOS
039000                  GO TO 0310-LE-CURSO-EXIT.
039100           IF REG-CURSO-LINHA = SPACES
039200              GO TO 0310-LE-CURSO-EXIT.
039300           IF WS-QT-CURSOS = 100
039400              DISPLAY 'LOTEMATR: TABELA DE CURSOS CHEIA - IGNORADO'
039500              GO TO 0310-LE-CURSO-EXIT.
039600           MOVE SPACES TO WS-CAMPOS-CSV.
039700           MOVE SPACES TO WS-CURSO-CAMPO-NUM.
039800           UNSTRING REG-CURSO-LINHA DELIMITED BY ','
039900               INTO WS-CAMPO-1 WS-CAMPO-2
040000                    WS-CAMPO-CREDITOS WS-CAMPO-VAGAS.
040100           ADD 1 TO WS-QT-CURSOS.
040200           MOVE WS-CAMPO-1 TO WS-CUR-ID(WS-QT-CURSOS).
040300           MOVE WS-CAMPO-2 TO WS-CUR-NOME(WS-QT-CURSOS).
040400           INSPECT WS-CAMPO-CREDITOS REPLACING LEADING SPACE BY '0'.
040500           INSPECT WS-CAMPO-VAGAS REPLACING LEADING SPACE BY '0'.
040600           IF WS-CAMPO-CREDITOS(1:1) IS CLASSE-NUMERICA AND
040700              WS-CAMPO-CREDITOS(2:1) IS CLASSE-NUMERICA
040800              MOVE WS-CAMPO-CREDITOS-N TO WS-CUR-CREDITOS(WS-QT-CURSOS)
040900           ELSE
041000              MOVE ZERO TO WS-CUR-CREDITOS(WS-QT-CURSOS).
041100           IF WS-CAMPO-VAGAS(1:1) IS CLASSE-NUMERICA AND
041200              WS-CAMPO-VAGAS(2:1) IS CLASSE-NUMERICA AND
041300              WS-CAMPO-VAGAS(3:1) IS CLASSE-NUMERICA AND
041400              WS-CAMPO-VAGAS(4:1) IS CLASSE-NUMERICA
041500              MOVE WS-CAMPO-VAGAS-N TO WS-CUR-VAGAS(WS-QT-CURSOS)
041600           ELSE
041700              MOVE ZERO TO WS-CUR-VAGAS(WS-QT-CURSOS).
041800       0310-LE-CURSO-EXIT.
041900           EXIT.
042000
042100      *----------------------------------------------------------------
042200       0400-CARREGA-MATRICULAS.
042300      *----------------------------------------------------------------
042400           IF WS-FIM-MATRICULAS = 'S'
042500              GO TO 0400-CARREGA-MATRICULAS-EXIT.
042600           PERFORM 0410-LE-MATRICULA THRU 0410-LE-MATRICULA-EXIT
042700               UNTIL FIM-MATRICULAS.
042800           CLOSE ARQ-MATRICULAS.
042900       0400-CARREGA-MATRICULAS-EXIT.
043000           EXIT.
043100
043200       0410-LE-MATRICULA.
043300           READ ARQ-MATRICULAS
043400               AT END
043500                  MOVE 'S' TO WS-FIM-MATRICULAS
043600                  GO TO 0410-LE-MATRICULA-EXIT.
043700           IF REG-MATRICULA-LINHA = SPACES
043800              GO TO 0410-LE-MATRICULA-EXIT.
043900           MOVE SPACES TO WS-CAMPOS-CSV.
044000           UNSTRING REG-MATRICULA-LINHA DELIMITED BY ','
044100               INTO WS-CAMPO-1 WS-CAMPO-2
044200               TALLYING IN WS-IZ2.
044300      *    LINHA SEM OS DOIS CAMPOS (ALUNO E CURSO) E INVALIDA
044400           IF WS-IZ2 < 2
044500              GO TO 0410-LE-MATRICULA-EXIT.
044600           IF WS-QT-MATRICULAS = 500
044700              DISPLAY 'LOTEMATR: TABELA DE MATRICULAS CHEIA'
044800              GO TO 0410-LE-MATRICULA-EXIT.
044900           ADD 1 TO WS-QT-MATRICULAS.
045000           MOVE WS-CAMPO-1 TO WS-MAT-ID-ALUNO(WS-QT-MATRICULAS).
045100           MOVE WS-CAMPO-2 TO WS-MAT-ID-CURSO(WS-QT-MATRICULAS).
045200       0410-LE-MATRICULA-EXIT.
045300           EXIT.
045400
045500      *----------------------------------------------------------------
045600       0500-SINCRONIZA-MATR.
045700      *    PARA CADA VINCULO, LOCALIZA O ALUNO E ACRESCENTA O CURSO
045800      *    NA SUA LISTA, SE AINDA NAO CONSTAR (CORRIGIDO EM OS-0544 -
045900      *    ANTES SO SINCRONIZAVA O PRIMEIRO ALUNO DA TABELA).
046000      *----------------------------------------------------------------
046100           PERFORM 0510-SINCRONIZA-UM THRU 0510-SINCRONIZA-UM-EXIT
046200               VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-QT-MATRICULAS.
046300       0500-SINCRONIZA-MATR-EXIT.
046400           EXIT.
046500
046600       0510-SINCRONIZA-UM.
046700           MOVE WS-MAT-ID-ALUNO(WS-IX) TO WS-CHAVE-ALUNO.
046800           PERFORM 8410-PROCURA-ALUNO THRU 8410-PROCURA-ALUNO-EXIT.
046900           IF NOT REGISTRO-ACHADO
047000              GO TO 0510-SINCRONIZA-UM-EXIT.
047100           PERFORM 8450-CURSO-NO-ALUNO
047200               THRU 8450-CURSO-NO-ALUNO-EXIT.
047300           IF REGISTRO-ACHADO
047400              GO TO 0510-SINCRONIZA-UM-EXIT.
047500           IF WS-ALU-QT-CURSOS(WS-ACHOU-IX) = 10
047600              GO TO 0510-SINCRONIZA-UM-EXIT.
047700           ADD 1 TO WS-ALU-QT-CURSOS(WS-ACHOU-IX).
047800           MOVE WS-ALU-QT-CURSOS(WS-ACHOU-IX) TO WS-QT-CURSOS-ALU.
047900           MOVE WS-MAT-ID-CURSO(WS-IX)
048000               TO WS-ALU-CURSO(WS-ACHOU-IX, WS-QT-CURSOS-ALU).
048100       0510-SINCRONIZA-UM-EXIT.
048200           EXIT.
048300
048400      *----------------------------------------------------------------
048500       0600-RESUMO-CARGA.
048600      *    OS EDITADOS ZZZ9 DEIXAM ESPACOS NA FRENTE QUANDO O VALOR NAO
048700      *    OCUPA TODA A PICTURE - CADA CONTAGEM (ALUNOS/CURSOS/
048800      *    MATRICULAS) E RECORTADA PELOS ESPACOS A ESQUERDA ANTES DE
048900      *    ENTRAR NO STRING, PARA <n> SAIR SEM ESPACO EMBUTIDO (OS-0703)
049000      *----------------------------------------------------------------
049100           MOVE WS-QT-ALUNOS TO WS-QT-EDITADA.
049200           MOVE ZERO TO WS-TALLY-MATR.
049300           INSPECT WS-QT-EDITADA TALLYING WS-TALLY-MATR
049400               FOR LEADING SPACE.
049500           MOVE SPACES TO WS-LINHA-SAIDA.
049600           STRING 'Data loaded: ' DELIMITED BY SIZE
049700                  WS-QT-EDITADA(WS-TALLY-MATR + 1:
049800                      4 - WS-TALLY-MATR) DELIMITED BY SIZE
049900                  ' students, ' DELIMITED BY SIZE
050000                  INTO WS-LINHA-SAIDA
050100                  WITH POINTER WS-PONTEIRO.
050200           MOVE WS-QT-CURSOS TO WS-QT-EDITADA.
050300           MOVE ZERO TO WS-TALLY-MATR.
050400           INSPECT WS-QT-EDITADA TALLYING WS-TALLY-MATR
050500               FOR LEADING SPACE.
050600           STRING WS-QT-EDITADA(WS-TALLY-MATR + 1:
050700                      4 - WS-TALLY-MATR) DELIMITED BY SIZE
050800                  ' courses, ' DELIMITED BY SIZE
050900                  INTO WS-LINHA-SAIDA
051000                  WITH POINTER WS-PONTEIRO.
051100           MOVE WS-QT-MATRICULAS TO WS-QT-EDITADA.
051200           MOVE ZERO TO WS-TALLY-MATR.
051300           INSPECT WS-QT-EDITADA TALLYING WS-TALLY-MATR
051400               FOR LEADING SPACE.
051500           STRING WS-QT-EDITADA(WS-TALLY-MATR + 1:
051600                      4 - WS-TALLY-MATR) DELIMITED BY SIZE
051700                  ' enrollments.' DELIMITED BY SIZE
051800                  INTO WS-LINHA-SAIDA
051900                  WITH POINTER WS-PONTEIRO.
052000           DISPLAY WS-LINHA-SAIDA(1:WS-PONTEIRO - 1).
052100       0600-RESUMO-CARGA-EXIT.
052200           EXIT.
052300
052400      *----------------------------------------------------------------
052500       0900-FECHA-ARQUIVOS.
052600      *----------------------------------------------------------------
052700           CLOSE ARQ-TRANSACOES.
052800       0900-FECHA-ARQUIVOS-EXIT.
052900           EXIT.
053000
053100      *----------------------------------------------------------------
053200       1000-PROCESSA-TRANSACOES.
053300      *    LE UMA TRANSACAO E DESVIA PARA A ROTINA DO CODIGO. CODIGO
053400      *    11 (GRAVA E ENCERRA) OU FIM DE ARQUIVO TERMINA O LOTE.
053500      *----------------------------------------------------------------
053600           READ ARQ-TRANSACOES
053700               AT END
053800                  MOVE 'S' TO WS-FIM-TRANSACOES
053900                  GO TO 1000-PROCESSA-TRANSACOES-EXIT.
054000           IF TRANS-CODIGO = '01'
054100              PERFORM 2010-INCLUI-ALUNO THRU 2010-INCLUI-ALUNO-EXIT
054200              GO TO 1000-PROCESSA-TRANSACOES-EXIT.
054300           IF TRANS-CODIGO = '02'
054400              PERFORM 2020-CONSULTA-ALUNOS
054500                  THRU 2020-CONSULTA-ALUNOS-EXIT
054600              GO TO 1000-PROCESSA-TRANSACOES-EXIT.
054700           IF TRANS-CODIGO = '03'
054800              PERFORM 2030-EXCLUI-ALUNO THRU 2030-EXCLUI-ALUNO-EXIT
054900              GO TO 1000-PROCESSA-TRANSACOES-EXIT.
055000           IF TRANS-CODIGO = '04'
055100              PERFORM 2040-INCLUI-CURSO THRU 2040-INCLUI-CURSO-EXIT
055200              GO TO 1000-PROCESSA-TRANSACOES-EXIT.
055300           IF TRANS-CODIGO = '05'
055400              PERFORM 2050-CONSULTA-CURSOS
055500                  THRU 2050-CONSULTA-CURSOS-EXIT
055600              GO TO 1000-PROCESSA-TRANSACOES-EXIT.
055700           IF TRANS-CODIGO = '06'
055800              PERFORM 2060-EXCLUI-CURSO THRU 2060-EXCLUI-CURSO-EXIT
055900              GO TO 1000-PROCESSA-TRANSACOES-EXIT.
056000           IF TRANS-CODIGO = '07'
056100              PERFORM 2070-MATRICULA THRU 2070-MATRICULA-EXIT
056200              GO TO 1000-PROCESSA-TRANSACOES-EXIT.
056300           IF TRANS-CODIGO = '08'
056400              PERFORM 2080-CONSULTA-MATRICULAS
056500                  THRU 2080-CONSULTA-MATRICULAS-EXIT
056600              GO TO 1000-PROCESSA-TRANSACOES-EXIT.
056700           IF TRANS-CODIGO = '09'
056800              PERFORM 2090-CANCELA-MATRICULA
056900                  THRU 2090-CANCELA-MATRICULA-EXIT
057000              GO TO 1000-PROCESSA-TRANSACOES-EXIT.
057100           IF TRANS-CODIGO = '10'
057200              PERFORM 2100-EXPORTA-MATRICULAS
057300                  THRU 2100-EXPORTA-MATRICULAS-EXIT
057400              GO TO 1000-PROCESSA-TRANSACOES-EXIT.
057500           IF TRANS-CODIGO = '11'
057600              PERFORM 2110-GRAVA-E-ENCERRA
057700                  THRU 2110-GRAVA-E-ENCERRA-EXIT
057800              GO TO 1000-PROCESSA-TRANSACOES-EXIT.
057900           PERFORM 2900-OPCAO-INVALIDA THRU 2900-OPCAO-INVALIDA-EXIT.
058000       1000-PROCESSA-TRANSACOES-EXIT.
058100           EXIT.
058200
058300      *----------------------------------------------------------------
058400       2010-INCLUI-ALUNO.
058500      *    TRANSACAO 01 - INCLUSAO DE ALUNO (OS-0231)
058600      *----------------------------------------------------------------
058700           MOVE TRANS-ID-ALUNO TO WS-CHAVE-ALUNO.
058800           PERFORM 8410-PROCURA-ALUNO THRU 8410-PROCURA-ALUNO-EXIT.
058900           IF REGISTRO-ACHADO
059000              DISPLAY 'Student ID already exists.'
059100              GO TO 2010-INCLUI-ALUNO-EXIT.
059200           IF WS-QT-ALUNOS = 100
059300              DISPLAY 'Student table full. Cannot add.'
059400              GO TO 2010-INCLUI-ALUNO-EXIT.
059500           ADD 1 TO WS-QT-ALUNOS.
059600           MOVE TRANS-ID-ALUNO TO WS-ALU-ID(WS-QT-ALUNOS).
059700           MOVE TRANS-NOME TO WS-ALU-NOME(WS-QT-ALUNOS).
059800           MOVE ZERO TO WS-ALU-QT-CURSOS(WS-QT-ALUNOS).
059900           MOVE SPACES TO WS-ALU-CURSO(WS-QT-ALUNOS, 1)
060000                          WS-ALU-CURSO(WS-QT-ALUNOS, 2)
060100                          WS-ALU-CURSO(WS-QT-ALUNOS, 3)
060200                          WS-ALU-CURSO(WS-QT-ALUNOS, 4)
060300                          WS-ALU-CURSO(WS-QT-ALUNOS, 5)
060400                          WS-ALU-CURSO(WS-QT-ALUNOS, 6)
060500                          WS-ALU-CURSO(WS-QT-ALUNOS, 7)
060600                          WS-ALU-CURSO(WS-QT-ALUNOS, 8)
060700                          WS-ALU-CURSO(WS-QT-ALUNOS, 9)
060800                          WS-ALU-CURSO(WS-QT-ALUNOS, 10).
060900           PERFORM 8100-GRAVA-ALUNOS THRU 8100-GRAVA-ALUNOS-EXIT.
061000       2010-INCLUI-ALUNO-EXIT.
061100           EXIT.
061200
061300      *----------------------------------------------------------------
061400       2020-CONSULTA-ALUNOS.
061500      *    TRANSACAO 02 - RELACAO DE ALUNOS (TELA)
061600      *----------------------------------------------------------------
061700           IF WS-QT-ALUNOS = ZERO
061800              DISPLAY 'No students found.'
061900              GO TO 2020-CONSULTA-ALUNOS-EXIT.
062000           PERFORM 2021-LISTA-UM-ALUNO THRU 2021-LISTA-UM-ALUNO-EXIT
062100               VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-QT-ALUNOS.
062200       2020-CONSULTA-ALUNOS-EXIT.
062300           EXIT.
062400
062500       2021-LISTA-UM-ALUNO.
062600           PERFORM 8510-FORMATA-LINHA-ALUNO
062700               THRU 8510-FORMATA-LINHA-ALUNO-EXIT.
062800           DISPLAY WS-LINHA-SAIDA(1:WS-TAM).
062900       2021-LISTA-UM-ALUNO-EXIT.
063000           EXIT.
063100
063200      *----------------------------------------------------------------
063300       2030-EXCLUI-ALUNO.
063400      *    TRANSACAO 03 - EXCLUSAO DE ALUNO COM BAIXA EM CASCATA DAS
063500      *    MATRICULAS (OS-0244)
063600      *----------------------------------------------------------------
063700           MOVE TRANS-ID-ALUNO TO WS-CHAVE-ALUNO.
063800           PERFORM 8410-PROCURA-ALUNO THRU 8410-PROCURA-ALUNO-EXIT.
063900           IF NOT REGISTRO-ACHADO
064000              DISPLAY 'Student not found.'
064100              GO TO 2030-EXCLUI-ALUNO-EXIT.
064200           PERFORM 8720-COMPACTA-ALUNOS THRU 8720-COMPACTA-ALUNOS-EXIT.
064300           PERFORM 8730-COMPACTA-MATR-ALU
064400               THRU 8730-COMPACTA-MATR-ALU-EXIT.
064500           PERFORM 8100-GRAVA-ALUNOS THRU 8100-GRAVA-ALUNOS-EXIT.
064600           PERFORM 8300-GRAVA-MATRICULAS
064700               THRU 8300-GRAVA-MATRICULAS-EXIT.
064800       2030-EXCLUI-ALUNO-EXIT.
064900           EXIT.
065000
065100      *----------------------------------------------------------------
065200       2040-INCLUI-CURSO.
065300      *    TRANSACAO 04 - INCLUSAO DE CURSO (OS-0271)
065400      *----------------------------------------------------------------
065500           MOVE TRANS-ID-CURSO TO WS-CHAVE-CURSO.
065600           PERFORM 8420-PROCURA-CURSO THRU 8420-PROCURA-CURSO-EXIT.
065700           IF REGISTRO-ACHADO
065800              DISPLAY 'Course ID already exists.'
065900              GO TO 2040-INCLUI-CURSO-EXIT.
066000           IF WS-QT-CURSOS = 100
066100              DISPLAY 'Course table full. Cannot add.'
066200              GO TO 2040-INCLUI-CURSO-EXIT.
066300           IF TRANS-CREDITOS(1:1) IS NOT CLASSE-NUMERICA OR
066400              TRANS-CREDITOS(2:1) IS NOT CLASSE-NUMERICA OR
066500              TRANS-VAGAS(1:1) IS NOT CLASSE-NUMERICA OR
066600              TRANS-VAGAS(2:1) IS NOT CLASSE-NUMERICA OR
066700              TRANS-VAGAS(3:1) IS NOT CLASSE-NUMERICA OR
066800              TRANS-VAGAS(4:1) IS NOT CLASSE-NUMERICA
066900              DISPLAY 'Course credits/capacity not numeric.'
067000              GO TO 2040-INCLUI-CURSO-EXIT.
067100           ADD 1 TO WS-QT-CURSOS.
067200           MOVE TRANS-ID-CURSO TO WS-CUR-ID(WS-QT-CURSOS).
067300           MOVE TRANS-NOME TO WS-CUR-NOME(WS-QT-CURSOS).
067400      *    VIRGULA NO NOME DO CURSO QUEBRARIA O UNSTRING DE
067500      *    0310-LE-CURSO NA RECARGA - TROCADA POR ESPACO ANTES DE
067600      *    GRAVAR (OS-0703)
067700           INSPECT WS-CUR-NOME(WS-QT-CURSOS) REPLACING ALL ',' BY
067800               SPACE.
067900           MOVE TRANS-CREDITOS-N TO WS-CUR-CREDITOS(WS-QT-CURSOS).
068000           MOVE TRANS-VAGAS-N TO WS-CUR-VAGAS(WS-QT-CURSOS).
068100           PERFORM 8200-GRAVA-CURSOS THRU 8200-GRAVA-CURSOS-EXIT.
068200       2040-INCLUI-CURSO-EXIT.
068300           EXIT.
068400
068500      *----------------------------------------------------------------
068600       2050-CONSULTA-CURSOS.
068700      *    TRANSACAO 05 - RELACAO DE CURSOS COM TOTAL DE MATRICULADOS
068800      *    (OS-0355)
068900      *----------------------------------------------------------------
069000           IF WS-QT-CURSOS = ZERO
069100              DISPLAY 'No courses found.'
069200              GO TO 2050-CONSULTA-CURSOS-EXIT.
069300           PERFORM 2051-LISTA-UM-CURSO THRU 2051-LISTA-UM-CURSO-EXIT
069400               VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-QT-CURSOS.
069500       2050-CONSULTA-CURSOS-EXIT.
069600           EXIT.
069700
069800       2051-LISTA-UM-CURSO.
069900           MOVE WS-CUR-ID(WS-IX) TO WS-CHAVE-CURSO.
070000           PERFORM 8440-CONTA-MATRIC-CURSO
070100               THRU 8440-CONTA-MATRIC-CURSO-EXIT.
070200           PERFORM 8520-FORMATA-LINHA-CURSO
070300               THRU 8520-FORMATA-LINHA-CURSO-EXIT.
070400           DISPLAY WS-LINHA-SAIDA(1:WS-TAM).
070500       2051-LISTA-UM-CURSO-EXIT.
070600           EXIT.
070700
070800      *----------------------------------------------------------------
070900       2060-EXCLUI-CURSO.
071000      *    TRANSACAO 06 - EXCLUSAO DE CURSO COM BAIXA EM CASCATA DAS
071100      *    MATRICULAS E DA LISTA DE CURSOS DE CADA ALUNO (OS-0271)
071200      *----------------------------------------------------------------
071300           MOVE TRANS-ID-CURSO TO WS-CHAVE-CURSO.
071400           PERFORM 8420-PROCURA-CURSO THRU 8420-PROCURA-CURSO-EXIT.
071500           IF NOT REGISTRO-ACHADO
071600              DISPLAY 'Course not found.'
071700              GO TO 2060-EXCLUI-CURSO-EXIT.
071800           PERFORM 8740-COMPACTA-CURSOS THRU 8740-COMPACTA-CURSOS-EXIT.
071900           PERFORM 8750-COMPACTA-MATR-CUR
072000               THRU 8750-COMPACTA-MATR-CUR-EXIT.
072100           PERFORM 8760-REMOVE-CURSO-TODOS
072200               THRU 8760-REMOVE-CURSO-TODOS-EXIT.
072300           PERFORM 8200-GRAVA-CURSOS THRU 8200-GRAVA-CURSOS-EXIT.
072400           PERFORM 8300-GRAVA-MATRICULAS
072500               THRU 8300-GRAVA-MATRICULAS-EXIT.
072600           PERFORM 8100-GRAVA-ALUNOS THRU 8100-GRAVA-ALUNOS-EXIT.
072700       2060-EXCLUI-CURSO-EXIT.
072800           EXIT.
072900
073000      *----------------------------------------------------------------
073100       2070-MATRICULA.
073200      *    TRANSACAO 07 - MATRICULA DE ALUNO EM CURSO (OS-0298).
073300      *    CONFERE, NESTA ORDEM: EXISTENCIA DO ALUNO, EXISTENCIA DO
073400      *    CURSO, VAGA DISPONIVEL, MATRICULA DUPLICADA.
073500      *----------------------------------------------------------------
073600           MOVE TRANS-ID-ALUNO TO WS-CHAVE-ALUNO.
073700           PERFORM 8410-PROCURA-ALUNO THRU 8410-PROCURA-ALUNO-EXIT.
073800           IF NOT REGISTRO-ACHADO
073900              DISPLAY 'Student not found. Add student first.'
074000              GO TO 2070-MATRICULA-EXIT.
074100           MOVE WS-ACHOU-IX TO WS-ACHOU-IY.
074200           MOVE TRANS-ID-CURSO TO WS-CHAVE-CURSO.
074300           PERFORM 8420-PROCURA-CURSO THRU 8420-PROCURA-CURSO-EXIT.
074400           IF NOT REGISTRO-ACHADO
074500              DISPLAY 'Course not found. Add course first.'
074600              GO TO 2070-MATRICULA-EXIT.
074700           PERFORM 8440-CONTA-MATRIC-CURSO
074800               THRU 8440-CONTA-MATRIC-CURSO-EXIT.
074900           IF WS-CONT-MATR-CURSO NOT < WS-CUR-VAGAS(WS-ACHOU-IX)
075000              DISPLAY 'Course is full. Cannot enroll.'
075100              GO TO 2070-MATRICULA-EXIT.
075200           PERFORM 8460-EXISTE-MATRICULA
075300               THRU 8460-EXISTE-MATRICULA-EXIT.
075400           IF REGISTRO-ACHADO
075500              DISPLAY 'Student already enrolled in this course.'
075600              GO TO 2070-MATRICULA-EXIT.
075700           IF WS-QT-MATRICULAS = 500
075800              DISPLAY 'Course is full. Cannot enroll.'
075900              GO TO 2070-MATRICULA-EXIT.
076000           MOVE WS-ALUNO(WS-ACHOU-IY) TO WS-ALU-ROW-ATUAL.
076100           IF WS-ALU-ATU-QT NOT < 10
076200              DISPLAY 'Student enrolled course limit reached.'
076300              GO TO 2070-MATRICULA-EXIT.
076400           ADD 1 TO WS-ALU-ATU-QT.
076500           MOVE TRANS-ID-CURSO
076600               TO WS-ALU-ATU-CURSO(WS-ALU-ATU-QT).
076700           MOVE WS-ALU-ROW-ATUAL TO WS-ALUNO(WS-ACHOU-IY).
076800           ADD 1 TO WS-QT-MATRICULAS.
076900           MOVE TRANS-ID-ALUNO TO WS-MAT-ID-ALUNO(WS-QT-MATRICULAS).
077000           MOVE TRANS-ID-CURSO TO WS-MAT-ID-CURSO(WS-QT-MATRICULAS).
077100           PERFORM 8100-GRAVA-ALUNOS THRU 8100-GRAVA-ALUNOS-EXIT.
077200           PERFORM 8300-GRAVA-MATRICULAS
077300               THRU 8300-GRAVA-MATRICULAS-EXIT.
077400           DISPLAY 'Enrollment successful and saved.'.
077500       2070-MATRICULA-EXIT.
077600           EXIT.
077700
077800      *----------------------------------------------------------------
077900       2080-CONSULTA-MATRICULAS.
078000      *    TRANSACAO 08 - RELACAO DE MATRICULAS
078100      *----------------------------------------------------------------
078200           IF WS-QT-MATRICULAS = ZERO
078300              DISPLAY 'No enrollments.'
078400              GO TO 2080-CONSULTA-MATRICULAS-EXIT.
078500           PERFORM 2081-LISTA-UMA-MATRICULA
078600               THRU 2081-LISTA-UMA-MATRICULA-EXIT
078700               VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-QT-MATRICULAS.
078800       2080-CONSULTA-MATRICULAS-EXIT.
078900           EXIT.
079000
079100       2081-LISTA-UMA-MATRICULA.
079200           PERFORM 8530-FORMATA-LINHA-MATR
079300               THRU 8530-FORMATA-LINHA-MATR-EXIT.
079400           DISPLAY WS-LINHA-SAIDA(1:WS-TAM).
079500       2081-LISTA-UMA-MATRICULA-EXIT.
079600           EXIT.
079700
079800      *----------------------------------------------------------------
079900       2090-CANCELA-MATRICULA.
080000      *    TRANSACAO 09 - CANCELAMENTO (BAIXA) DE MATRICULA (OS-0312)
080100      *----------------------------------------------------------------
080200           MOVE TRANS-ID-ALUNO TO WS-CHAVE-ALUNO.
080300           PERFORM 8410-PROCURA-ALUNO THRU 8410-PROCURA-ALUNO-EXIT.
080400           IF NOT REGISTRO-ACHADO
080500              DISPLAY 'Student not found.'
080600              GO TO 2090-CANCELA-MATRICULA-EXIT.
080700           MOVE WS-ACHOU-IX TO WS-ACHOU-IY.
080800           MOVE TRANS-ID-CURSO TO WS-CHAVE-CURSO.
080900           PERFORM 8460-EXISTE-MATRICULA
081000               THRU 8460-EXISTE-MATRICULA-EXIT.
081100           IF NOT REGISTRO-ACHADO
081200              DISPLAY 'That enrollment does not exist.'
081300              GO TO 2090-CANCELA-MATRICULA-EXIT.
081400           MOVE WS-ALUNO(WS-ACHOU-IY) TO WS-ALU-ROW-ATUAL.
081500           MOVE TRANS-ID-CURSO TO WS-CHAVE-CURSO.
081600           PERFORM 8700-REMOVE-CURSO-ALU
081700               THRU 8700-REMOVE-CURSO-ALU-EXIT.
081800           MOVE WS-ALU-ROW-ATUAL TO WS-ALUNO(WS-ACHOU-IY).
081900           PERFORM 8770-COMPACTA-MATRIC-PAR
082000               THRU 8770-COMPACTA-MATRIC-PAR-EXIT.
082100           PERFORM 8100-GRAVA-ALUNOS THRU 8100-GRAVA-ALUNOS-EXIT.
082200           PERFORM 8300-GRAVA-MATRICULAS
082300               THRU 8300-GRAVA-MATRICULAS-EXIT.
082400           DISPLAY 'Dropped and saved.'.
082500       2090-CANCELA-MATRICULA-EXIT.
082600           EXIT.
082700
082800      *----------------------------------------------------------------
082900       2100-EXPORTA-MATRICULAS.
083000      *    TRANSACAO 10 - EXPORTACAO DO EXTRATO DE MATRICULAS PARA A
083100      *    SECRETARIA GERAL, COM CABECALHO (OS-0389/OS-0651)
083200      *----------------------------------------------------------------
083300           OPEN OUTPUT ARQ-EXPORTACAO.
083400           MOVE 'student_id,course_id' TO REG-EXPORTACAO-LINHA.
083500           WRITE REG-EXPORTACAO.
083600           PERFORM 2101-EXPORTA-UMA THRU 2101-EXPORTA-UMA-EXIT
083700               VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-QT-MATRICULAS.
083800           CLOSE ARQ-EXPORTACAO.
083900           MOVE SPACES TO WS-LINHA-SAIDA.
084000           STRING 'Exported to ' DELIMITED BY SIZE
084100                  'EXPORTA' DELIMITED BY SIZE
084200                  INTO WS-LINHA-SAIDA
084300                  WITH POINTER WS-PONTEIRO.
084400           DISPLAY WS-LINHA-SAIDA(1:WS-PONTEIRO - 1).
084500       2100-EXPORTA-MATRICULAS-EXIT.
084600           EXIT.
084700
084800       2101-EXPORTA-UMA.
084900           MOVE SPACES TO REG-EXPORTACAO-LINHA.
085000           STRING WS-MAT-ID-ALUNO(WS-IX) DELIMITED BY SPACE
085100                  ',' DELIMITED BY SIZE
085200                  WS-MAT-ID-CURSO(WS-IX) DELIMITED BY SPACE
085300                  INTO REG-EXPORTACAO-LINHA.
085400           WRITE REG-EXPORTACAO.
085500       2101-EXPORTA-UMA-EXIT.
085600           EXIT.
085700
085800      *----------------------------------------------------------------
085900       2110-GRAVA-E-ENCERRA.
086000      *    TRANSACAO 11 - GRAVACAO FINAL E ENCERRAMENTO DO LOTE
086100      *----------------------------------------------------------------
086200           PERFORM 8100-GRAVA-ALUNOS THRU 8100-GRAVA-ALUNOS-EXIT.
086300           PERFORM 8200-GRAVA-CURSOS THRU 8200-GRAVA-CURSOS-EXIT.
086400           PERFORM 8300-GRAVA-MATRICULAS
086500               THRU 8300-GRAVA-MATRICULAS-EXIT.
086600           DISPLAY 'Saved. Exiting.'.
086700           MOVE 'S' TO WS-FIM-TRANSACOES.
086800       2110-GRAVA-E-ENCERRA-EXIT.
086900           EXIT.
087000
087100      *----------------------------------------------------------------
087200       2900-OPCAO-INVALIDA.
087300      *----------------------------------------------------------------
087400           DISPLAY 'Invalid choice. Try again.'.
087500       2900-OPCAO-INVALIDA-EXIT.
087600           EXIT.
087700
087800      *----------------------------------------------------------------
087900       8100-GRAVA-ALUNOS.
088000      *    REGRAVA O CADASTRO DE ALUNOS A PARTIR DA TABELA (TRUNCA O
088100      *    ARQUIVO ANTERIOR) - OS-0430 GRAVA A CADA TRANSACAO
088200      *----------------------------------------------------------------
088300           OPEN OUTPUT ARQ-ALUNOS.
088400           PERFORM 8110-GRAVA-UM-ALUNO THRU 8110-GRAVA-UM-ALUNO-EXIT
088500               VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-QT-ALUNOS.
088600           CLOSE ARQ-ALUNOS.
088700       8100-GRAVA-ALUNOS-EXIT.
088800           EXIT.
088900
089000       8110-GRAVA-UM-ALUNO.
089100           PERFORM 8620-JUNTA-CURSOS-ALUNO
089200               THRU 8620-JUNTA-CURSOS-ALUNO-EXIT.
089300           MOVE SPACES TO REG-ALUNO-LINHA.
089400           STRING WS-ALU-ID(WS-IX) DELIMITED BY SPACE
089500                  ',' DELIMITED BY SIZE
089600                  WS-ALU-NOME(WS-IX) DELIMITED BY SIZE
089700                  ',' DELIMITED BY SIZE
089800                  WS-CAMPO-TRIM(1:WS-TAM) DELIMITED BY SIZE
089900                  INTO REG-ALUNO-LINHA.
090000           WRITE REG-ALUNO.
090100       8110-GRAVA-UM-ALUNO-EXIT.
090200           EXIT.
090300
090400      *----------------------------------------------------------------
090500       8200-GRAVA-CURSOS.
090600      *----------------------------------------------------------------
090700           OPEN OUTPUT ARQ-CURSOS.
090800           PERFORM 8210-GRAVA-UM-CURSO THRU 8210-GRAVA-UM-CURSO-EXIT
090900               VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-QT-CURSOS.
091000           CLOSE ARQ-CURSOS.
091100       8200-GRAVA-CURSOS-EXIT.
091200           EXIT.
091300
091400       8210-GRAVA-UM-CURSO.
091500           MOVE WS-CUR-CREDITOS(WS-IX) TO WS-CAMPO-CREDITOS-N.
091600           MOVE WS-CUR-VAGAS(WS-IX) TO WS-CAMPO-VAGAS-N.
091700           MOVE SPACES TO REG-CURSO-LINHA.
091800           STRING WS-CUR-ID(WS-IX) DELIMITED BY SPACE
091900                  ',' DELIMITED BY SIZE
092000                  WS-CUR-NOME(WS-IX) DELIMITED BY SIZE
092100                  ',' DELIMITED BY SIZE
092200                  WS-CAMPO-CREDITOS DELIMITED BY SIZE
092300                  ',' DELIMITED BY SIZE
092400                  WS-CAMPO-VAGAS DELIMITED BY SIZE
092500                  INTO REG-CURSO-LINHA.
092600           WRITE REG-CURSO.
092700       8210-GRAVA-UM-CURSO-EXIT.
092800           EXIT.
092900
093000      *----------------------------------------------------------------
093100       8300-GRAVA-MATRICULAS.
093200      *----------------------------------------------------------------
093300           OPEN OUTPUT ARQ-MATRICULAS.
093400           PERFORM 8310-GRAVA-UMA-MATRIC THRU 8310-GRAVA-UMA-MATRIC-EXIT
093500               VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-QT-MATRICULAS.
093600           CLOSE ARQ-MATRICULAS.
093700       8300-GRAVA-MATRICULAS-EXIT.
093800           EXIT.
093900
094000       8310-GRAVA-UMA-MATRIC.
094100           MOVE SPACES TO REG-MATRICULA-LINHA.
094200           STRING WS-MAT-ID-ALUNO(WS-IX) DELIMITED BY SPACE
094300                  ',' DELIMITED BY SIZE
094400                  WS-MAT-ID-CURSO(WS-IX) DELIMITED BY SPACE
094500                  INTO REG-MATRICULA-LINHA.
094600           WRITE REG-MATRICULA.
094700       8310-GRAVA-UMA-MATRIC-EXIT.
094800           EXIT.
094900
095000      *----------------------------------------------------------------
095100       8410-PROCURA-ALUNO.
095200      *    BUSCA SEQUENCIAL PELO ID DO ALUNO (WS-CHAVE-ALUNO). O
095300      *    INDICE ENCONTRADO FICA EM WS-ACHOU-IX, NUNCA NA VARIAVEL
095400      *    DE CONTROLE DO PERFORM (QUE AVANCA ALEM DO ACHADO).
095500      *----------------------------------------------------------------
095600           MOVE 'N' TO WS-ACHOU.
095700           MOVE ZERO TO WS-ACHOU-IX.
095800           PERFORM 8411-PROCURA-ALUNO-1 THRU 8411-PROCURA-ALUNO-1-EXIT
095900               VARYING WS-IY FROM 1 BY 1 UNTIL WS-IY > WS-QT-ALUNOS.
096000       8410-PROCURA-ALUNO-EXIT.
096100           EXIT.
096200
096300       8411-PROCURA-ALUNO-1.
096400           IF WS-ALU-ID(WS-IY) = WS-CHAVE-ALUNO
096500              MOVE 'S' TO WS-ACHOU
096600              MOVE WS-IY TO WS-ACHOU-IX.
096700       8411-PROCURA-ALUNO-1-EXIT.
096800           EXIT.
096900
097000      *----------------------------------------------------------------
097100       8420-PROCURA-CURSO.
097200      *----------------------------------------------------------------
097300           MOVE 'N' TO WS-ACHOU.
097400           MOVE ZERO TO WS-ACHOU-IX.
097500           PERFORM 8421-PROCURA-CURSO-1 THRU 8421-PROCURA-CURSO-1-EXIT
097600               VARYING WS-IY FROM 1 BY 1 UNTIL WS-IY > WS-QT-CURSOS.
097700       8420-PROCURA-CURSO-EXIT.
097800           EXIT.
097900
098000       8421-PROCURA-CURSO-1.
098100           IF WS-CUR-ID(WS-IY) = WS-CHAVE-CURSO
098200              MOVE 'S' TO WS-ACHOU
098300              MOVE WS-IY TO WS-ACHOU-IX.
098400       8421-PROCURA-CURSO-1-EXIT.
098500           EXIT.
098600
098700      *----------------------------------------------------------------
098800       8440-CONTA-MATRIC-CURSO.
098900      *    CONTA OS REGISTROS DE MATRICULA DO CURSO EM WS-CHAVE-CURSO
099000      *----------------------------------------------------------------
099100           MOVE ZERO TO WS-CONT-MATR-CURSO.
099200           PERFORM 8441-CONTA-MATRIC-CURSO-1
099300               THRU 8441-CONTA-MATRIC-CURSO-1-EXIT
099400               VARYING WS-IY FROM 1 BY 1 UNTIL WS-IY > WS-QT-MATRICULAS.
099500       8440-CONTA-MATRIC-CURSO-EXIT.
099600           EXIT.
099700
099800       8441-CONTA-MATRIC-CURSO-1.
099900           IF WS-MAT-ID-CURSO(WS-IY) = WS-CHAVE-CURSO
100000              ADD 1 TO WS-CONT-MATR-CURSO.
100100       8441-CONTA-MATRIC-CURSO-1-EXIT.
100200           EXIT.
100300
100400      *----------------------------------------------------------------
100500       8450-CURSO-NO-ALUNO.
100600      *    VERIFICA SE O CURSO EM WS-MAT-ID-CURSO(WS-IX) JA CONSTA DA
100700      *    LISTA DO ALUNO EM WS-ACHOU-IX (USADO NA SINCRONIZACAO)
100800      *----------------------------------------------------------------
100900           MOVE 'N' TO WS-ACHOU.
101000           IF WS-ALU-QT-CURSOS(WS-ACHOU-IX) = ZERO
101100              GO TO 8450-CURSO-NO-ALUNO-EXIT.
101200           PERFORM 8451-CURSO-NO-ALUNO-1
101300               THRU 8451-CURSO-NO-ALUNO-1-EXIT
101400               VARYING WS-IZ FROM 1 BY 1
101500               UNTIL WS-IZ > WS-ALU-QT-CURSOS(WS-ACHOU-IX).
101600       8450-CURSO-NO-ALUNO-EXIT.
101700           EXIT.
101800
101900       8451-CURSO-NO-ALUNO-1.
102000           IF WS-ALU-CURSO(WS-ACHOU-IX, WS-IZ) = WS-MAT-ID-CURSO(WS-IX)
102100              MOVE 'S' TO WS-ACHOU.
102200       8451-CURSO-NO-ALUNO-1-EXIT.
102300           EXIT.
102400
102500      *----------------------------------------------------------------
102600       8460-EXISTE-MATRICULA.
102700      *    VERIFICA SE JA HA MATRICULA COM WS-CHAVE-ALUNO E
102800      *    WS-CHAVE-CURSO (USADO NA MATRICULA E NO CANCELAMENTO)
102900      *----------------------------------------------------------------
103000           MOVE 'N' TO WS-ACHOU.
103100           MOVE SPACES TO WS-CHAVE-MATRIC-BUSCA.
103200           MOVE WS-CHAVE-ALUNO TO WS-CHAVE-MATRIC-BUSCA(1:8).
103300           MOVE WS-CHAVE-CURSO TO WS-CHAVE-MATRIC-BUSCA(9:8).
103400           PERFORM 8462-EXISTE-MATRICULA-1
103500               THRU 8462-EXISTE-MATRICULA-1-EXIT
103600               VARYING WS-IY FROM 1 BY 1 UNTIL WS-IY > WS-QT-MATRICULAS.
103700       8460-EXISTE-MATRICULA-EXIT.
103800           EXIT.
103900
104000       8462-EXISTE-MATRICULA-1.
104100           IF WS-MAT-CHAVE-COMPOSTA(WS-IY) = WS-CHAVE-MATRIC-BUSCA
104200              MOVE 'S' TO WS-ACHOU.
104300       8462-EXISTE-MATRICULA-1-EXIT.
104400           EXIT.
104500
104600      *----------------------------------------------------------------
104700       8510-FORMATA-LINHA-ALUNO.
104800      *    MONTA "Student ID: <id> | Name: <name> | Enrolled: <lista>"
104900      *    A LISTA DE CURSOS NA TELA USA VIRGULA (NAO O "|" DA GRAVACAO
105000      *    EM DISCO) - OS-0691, VIA 8630-JUNTA-CURSOS-VIRG
105100      *----------------------------------------------------------------
105200           PERFORM 8630-JUNTA-CURSOS-VIRG
105300               THRU 8630-JUNTA-CURSOS-VIRG-EXIT.
105400           MOVE SPACES TO WS-LINHA-SAIDA.
105500           IF WS-TAM = ZERO
105600              STRING 'Student ID: ' DELIMITED BY SIZE
105700                     WS-ALU-ID(WS-IX) DELIMITED BY SPACE
105800                     ' | Name: ' DELIMITED BY SIZE
105900                     WS-ALU-NOME(WS-IX) DELIMITED BY SIZE
106000                     ' | Enrolled: (none)' DELIMITED BY SIZE
106100                     INTO WS-LINHA-SAIDA
106200                     WITH POINTER WS-PONTEIRO
106300           ELSE
106400              STRING 'Student ID: ' DELIMITED BY SIZE
106500                     WS-ALU-ID(WS-IX) DELIMITED BY SPACE
106600                     ' | Name: ' DELIMITED BY SIZE
106700                     WS-ALU-NOME(WS-IX) DELIMITED BY SIZE
106800                     ' | Enrolled: ' DELIMITED BY SIZE
106900                     WS-CAMPO-TRIM-VIRG(1:WS-TAM) DELIMITED BY SIZE
107000                     INTO WS-LINHA-SAIDA
107100                     WITH POINTER WS-PONTEIRO.
107200           SUBTRACT 1 FROM WS-PONTEIRO GIVING WS-TAM.
107300       8510-FORMATA-LINHA-ALUNO-EXIT.
107400           EXIT.
107500
107600      *----------------------------------------------------------------
107700       8520-FORMATA-LINHA-CURSO.
107800      *    MONTA "<id> | <name> | Credits: <n> | Capacity: <n> |
107900      *    Enrolled: <n>"
108000      *    OS EDITADOS Z9/ZZZ9 DEIXAM ESPACOS NA FRENTE QUANDO O VALOR
108100      *    NAO OCUPA TODA A PICTURE - CADA UM E RECORTADO PELA CONTAGEM
108200      *    DE ESPACOS A ESQUERDA (WS-TALLY-ESPACOS) ANTES DE ENTRAR NO
108300      *    STRING, PARA <n> SAIR SEM ESPACO EMBUTIDO (OS-0703)
108400      *----------------------------------------------------------------
108500           MOVE WS-CUR-CREDITOS(WS-IX) TO WS-CRED-EDITADO.
108600           MOVE ZERO TO WS-TALLY-ESPACOS.
108700           INSPECT WS-CRED-EDITADO TALLYING WS-TALLY-ESPACOS
108800               FOR LEADING SPACE.
108900           MOVE WS-CUR-VAGAS(WS-IX) TO WS-VAGA-EDITADA.
109000           MOVE ZERO TO WS-TALLY-VAGA.
109100           INSPECT WS-VAGA-EDITADA TALLYING WS-TALLY-VAGA
109200               FOR LEADING SPACE.
109300           MOVE WS-CONT-MATR-CURSO TO WS-QT-EDITADA.
109400           MOVE ZERO TO WS-TALLY-MATR.
109500           INSPECT WS-QT-EDITADA TALLYING WS-TALLY-MATR
109600               FOR LEADING SPACE.
109700           MOVE SPACES TO WS-LINHA-SAIDA.
109800           STRING WS-CUR-ID(WS-IX) DELIMITED BY SPACE
109900                  ' | ' DELIMITED BY SIZE
110000                  WS-CUR-NOME(WS-IX) DELIMITED BY SIZE
110100                  ' | Credits: ' DELIMITED BY SIZE
110200                  WS-CRED-EDITADO(WS-TALLY-ESPACOS + 1:
110300                      2 - WS-TALLY-ESPACOS) DELIMITED BY SIZE
110400                  ' | Capacity: ' DELIMITED BY SIZE
110500                  WS-VAGA-EDITADA(WS-TALLY-VAGA + 1:
110600                      4 - WS-TALLY-VAGA) DELIMITED BY SIZE
110700                  ' | Enrolled: ' DELIMITED BY SIZE
110800                  WS-QT-EDITADA(WS-TALLY-MATR + 1:
110900                      4 - WS-TALLY-MATR) DELIMITED BY SIZE
111000                  INTO WS-LINHA-SAIDA
111100                  WITH POINTER WS-PONTEIRO.
111200           SUBTRACT 1 FROM WS-PONTEIRO GIVING WS-TAM.
111300       8520-FORMATA-LINHA-CURSO-EXIT.
111400           EXIT.
111500
111600      *----------------------------------------------------------------
111700       8530-FORMATA-LINHA-MATR.
111800      *    MONTA "Student: <sid> | Course: <cid>"
111900      *----------------------------------------------------------------
112000           MOVE SPACES TO WS-LINHA-SAIDA.
112100           STRING 'Student: ' DELIMITED BY SIZE
112200                  WS-MAT-ID-ALUNO(WS-IX) DELIMITED BY SPACE
112300                  ' | Course: ' DELIMITED BY SIZE
112400                  WS-MAT-ID-CURSO(WS-IX) DELIMITED BY SPACE
112500                  INTO WS-LINHA-SAIDA
112600                  WITH POINTER WS-PONTEIRO.
112700           SUBTRACT 1 FROM WS-PONTEIRO GIVING WS-TAM.
112800       8530-FORMATA-LINHA-MATR-EXIT.
112900           EXIT.
113000
113100      *----------------------------------------------------------------
113200       8610-QUEBRA-CURSOS-ALUNO.
113300      *    DESMEMBRA WS-CAMPO-3 (LISTA DE CURSOS SEPARADA POR "|") NA
113400      *    TABELA DO ALUNO CORRENTE (WS-QT-ALUNOS)
113500      *----------------------------------------------------------------
113600           MOVE SPACES TO WS-PARSE-CURSOS.
113700           UNSTRING WS-CAMPO-3 DELIMITED BY '|'
113800               INTO WS-PARSE-CURSO(1) WS-PARSE-CURSO(2)
113900                    WS-PARSE-CURSO(3) WS-PARSE-CURSO(4)
114000                    WS-PARSE-CURSO(5) WS-PARSE-CURSO(6)
114100                    WS-PARSE-CURSO(7) WS-PARSE-CURSO(8)
114200                    WS-PARSE-CURSO(9) WS-PARSE-CURSO(10).
114300           PERFORM 8611-COPIA-CURSO-ALUNO
114400               THRU 8611-COPIA-CURSO-ALUNO-EXIT
114500               VARYING WS-IZ FROM 1 BY 1 UNTIL WS-IZ > 10.
114600       8610-QUEBRA-CURSOS-ALUNO-EXIT.
114700           EXIT.
114800
114900       8611-COPIA-CURSO-ALUNO.
115000           IF WS-PARSE-CURSO(WS-IZ) = SPACES
115100              GO TO 8611-COPIA-CURSO-ALUNO-EXIT.
115200           ADD 1 TO WS-ALU-QT-CURSOS(WS-QT-ALUNOS).
115300           MOVE WS-PARSE-CURSO(WS-IZ)
115400               TO WS-ALU-CURSO(WS-QT-ALUNOS,
115500                                WS-ALU-QT-CURSOS(WS-QT-ALUNOS)).
115600       8611-COPIA-CURSO-ALUNO-EXIT.
115700           EXIT.
115800
115900      *----------------------------------------------------------------
116000       8620-JUNTA-CURSOS-ALUNO.
116100      *    RECONSTROI O TEXTO "CURSO1|CURSO2|..." DO ALUNO EM WS-IX A
116200      *    PARTIR DA TABELA, DEIXANDO EM WS-CAMPO-TRIM(1:WS-TAM)
116300      *----------------------------------------------------------------
116400           MOVE SPACES TO WS-CAMPO-TRIM.
116500           MOVE 1 TO WS-PONTEIRO.
116600           MOVE ZERO TO WS-QT-CURSOS-ALU.
116700           IF WS-ALU-QT-CURSOS(WS-IX) = ZERO
116800              GO TO 8620-JUNTA-CURSOS-ALUNO-EXIT.
116900           PERFORM 8621-JUNTA-UM-CURSO THRU 8621-JUNTA-UM-CURSO-EXIT
117000               VARYING WS-IZ FROM 1 BY 1
117100               UNTIL WS-IZ > WS-ALU-QT-CURSOS(WS-IX).
117200       8620-JUNTA-CURSOS-ALUNO-EXIT.
117300           SUBTRACT 1 FROM WS-PONTEIRO GIVING WS-TAM.
117400           EXIT.
117500
117600       8621-JUNTA-UM-CURSO.
117700           IF WS-QT-CURSOS-ALU > ZERO
117800              STRING '|' DELIMITED BY SIZE
117900                  INTO WS-CAMPO-TRIM
118000                  WITH POINTER WS-PONTEIRO.
118100           STRING WS-ALU-CURSO(WS-IX, WS-IZ) DELIMITED BY SPACE
118200               INTO WS-CAMPO-TRIM
118300               WITH POINTER WS-PONTEIRO.
118400           ADD 1 TO WS-QT-CURSOS-ALU.
118500       8621-JUNTA-UM-CURSO-EXIT.
118600           EXIT.
118700
118800      *----------------------------------------------------------------
118900       8630-JUNTA-CURSOS-VIRG.
119000      *    RECONSTROI A LISTA DE CURSOS DO ALUNO EM WS-IX SEPARADA POR
119100      *    ", " (VIRGULA+ESPACO) PARA EXIBICAO EM TELA, DEIXANDO EM
119200      *    WS-CAMPO-TRIM-VIRG(1:WS-TAM) - NAO CONFUNDIR COM O "|" DE
119300      *    8620, QUE E O FORMATO GRAVADO EM ALUNOS.DAT (OS-0691)
119400      *----------------------------------------------------------------
119500           MOVE SPACES TO WS-CAMPO-TRIM-VIRG.
119600           MOVE 1 TO WS-PONTEIRO.
119700           MOVE ZERO TO WS-QT-CURSOS-ALU.
119800           IF WS-ALU-QT-CURSOS(WS-IX) = ZERO
119900              GO TO 8630-JUNTA-CURSOS-VIRG-EXIT.
120000           PERFORM 8631-JUNTA-UM-CURSO-VIRG
120100               THRU 8631-JUNTA-UM-CURSO-VIRG-EXIT
120200               VARYING WS-IZ FROM 1 BY 1
120300               UNTIL WS-IZ > WS-ALU-QT-CURSOS(WS-IX).
120400       8630-JUNTA-CURSOS-VIRG-EXIT.
120500           SUBTRACT 1 FROM WS-PONTEIRO GIVING WS-TAM.
120600           EXIT.
120700
120800       8631-JUNTA-UM-CURSO-VIRG.
120900           IF WS-QT-CURSOS-ALU > ZERO
121000              STRING ', ' DELIMITED BY SIZE
121100                  INTO WS-CAMPO-TRIM-VIRG
121200                  WITH POINTER WS-PONTEIRO.
121300           STRING WS-ALU-CURSO(WS-IX, WS-IZ) DELIMITED BY SPACE
121400               INTO WS-CAMPO-TRIM-VIRG
121500               WITH POINTER WS-PONTEIRO.
121600           ADD 1 TO WS-QT-CURSOS-ALU.
121700       8631-JUNTA-UM-CURSO-VIRG-EXIT.
121800           EXIT.
121900
122000      *----------------------------------------------------------------
122100       8700-REMOVE-CURSO-ALU.
122200      *    REMOVE O CURSO EM WS-CHAVE-CURSO DA LISTA DO ALUNO CORRENTE
122300      *    EM WS-ALU-ROW-ATUAL (RECONSTRUCAO COMPACTA)
122400      *----------------------------------------------------------------
122500           MOVE ZERO TO WS-PONTEIRO.
122600           PERFORM 8701-COPIA-SE-DIFERENTE
122700               THRU 8701-COPIA-SE-DIFERENTE-EXIT
122800               VARYING WS-IZ FROM 1 BY 1 UNTIL WS-IZ > WS-ALU-ATU-QT.
122900           MOVE WS-PONTEIRO TO WS-ALU-ATU-QT.
123000           PERFORM 8702-LIMPA-RESTO THRU 8702-LIMPA-RESTO-EXIT
123100               VARYING WS-IZ2 FROM WS-PONTEIRO BY 1 UNTIL WS-IZ2 > 10.
123200       8700-REMOVE-CURSO-ALU-EXIT.
123300           EXIT.
123400
123500       8701-COPIA-SE-DIFERENTE.
123600           IF WS-ALU-ATU-CURSO(WS-IZ) = WS-CHAVE-CURSO
123700              GO TO 8701-COPIA-SE-DIFERENTE-EXIT.
123800           ADD 1 TO WS-PONTEIRO.
123900           IF WS-PONTEIRO NOT = WS-IZ
124000              MOVE WS-ALU-ATU-CURSO(WS-IZ)
124100                  TO WS-ALU-ATU-CURSO(WS-PONTEIRO).
124200       8701-COPIA-SE-DIFERENTE-EXIT.
124300           EXIT.
124400
124500       8702-LIMPA-RESTO.
124600           MOVE SPACES TO WS-ALU-ATU-CURSO(WS-IZ2).
124700       8702-LIMPA-RESTO-EXIT.
124800           EXIT.
124900
125000      *----------------------------------------------------------------
125100       8720-COMPACTA-ALUNOS.
125200      *    REMOVE O ALUNO WS-ACHOU-IX DA TABELA DE ALUNOS (COMPACTA)
125300      *----------------------------------------------------------------
125400           MOVE ZERO TO WS-PONTEIRO.
125500           PERFORM 8721-COPIA-ALUNO-DIF
125600               THRU 8721-COPIA-ALUNO-DIF-EXIT
125700               VARYING WS-IZ FROM 1 BY 1 UNTIL WS-IZ > WS-QT-ALUNOS.
125800           MOVE WS-PONTEIRO TO WS-QT-ALUNOS.
125900       8720-COMPACTA-ALUNOS-EXIT.
126000           EXIT.
126100
126200       8721-COPIA-ALUNO-DIF.
126300           IF WS-IZ = WS-ACHOU-IX
126400              GO TO 8721-COPIA-ALUNO-DIF-EXIT.
126500           ADD 1 TO WS-PONTEIRO.
126600           IF WS-PONTEIRO NOT = WS-IZ
126700              MOVE WS-ALUNO(WS-IZ) TO WS-ALUNO(WS-PONTEIRO).
126800       8721-COPIA-ALUNO-DIF-EXIT.
126900           EXIT.
127000
127100      *----------------------------------------------------------------
127200       8730-COMPACTA-MATR-ALU.
127300      *    REMOVE DA TABELA DE MATRICULAS TODA MATRICULA DO ALUNO EM
127400      *    WS-CHAVE-ALUNO (USADO NA EXCLUSAO DE ALUNO)
127500      *----------------------------------------------------------------
127600           MOVE ZERO TO WS-PONTEIRO.
127700           PERFORM 8731-COPIA-MATR-DIF-ALU
127800               THRU 8731-COPIA-MATR-DIF-ALU-EXIT
127900               VARYING WS-IZ FROM 1 BY 1 UNTIL WS-IZ > WS-QT-MATRICULAS.
128000           MOVE WS-PONTEIRO TO WS-QT-MATRICULAS.
128100       8730-COMPACTA-MATR-ALU-EXIT.
128200           EXIT.
128300
128400       8731-COPIA-MATR-DIF-ALU.
128500           IF WS-MAT-ID-ALUNO(WS-IZ) = WS-CHAVE-ALUNO
128600              GO TO 8731-COPIA-MATR-DIF-ALU-EXIT.
128700           ADD 1 TO WS-PONTEIRO.
128800           IF WS-PONTEIRO NOT = WS-IZ
128900              MOVE WS-MATRICULA(WS-IZ) TO WS-MATRICULA(WS-PONTEIRO).
129000       8731-COPIA-MATR-DIF-ALU-EXIT.
129100           EXIT.
129200
129300      *----------------------------------------------------------------
129400       8740-COMPACTA-CURSOS.
129500      *    REMOVE O CURSO WS-ACHOU-IX DA TABELA DE CURSOS (COMPACTA)
129600      *----------------------------------------------------------------
129700           MOVE ZERO TO WS-PONTEIRO.
129800           PERFORM 8741-COPIA-CURSO-DIF
129900               THRU 8741-COPIA-CURSO-DIF-EXIT
130000               VARYING WS-IZ FROM 1 BY 1 UNTIL WS-IZ > WS-QT-CURSOS.
130100           MOVE WS-PONTEIRO TO WS-QT-CURSOS.
130200       8740-COMPACTA-CURSOS-EXIT.
130300           EXIT.
130400
130500       8741-COPIA-CURSO-DIF.
130600           IF WS-IZ = WS-ACHOU-IX
130700              GO TO 8741-COPIA-CURSO-DIF-EXIT.
130800           ADD 1 TO WS-PONTEIRO.
130900           IF WS-PONTEIRO NOT = WS-IZ
131000              MOVE WS-CURSO(WS-IZ) TO WS-CURSO(WS-PONTEIRO).
131100       8741-COPIA-CURSO-DIF-EXIT.
131200           EXIT.
131300
131400      *----------------------------------------------------------------
131500       8750-COMPACTA-MATR-CUR.
131600      *    REMOVE DA TABELA DE MATRICULAS TODA MATRICULA DO CURSO EM
131700      *    WS-CHAVE-CURSO, QUALQUER QUE SEJA O ALUNO (EXCLUSAO DE
131800      *    CURSO - OS-0271)
131900      *----------------------------------------------------------------
132000           MOVE ZERO TO WS-PONTEIRO.
132100           PERFORM 8751-COPIA-MATR-DIF-CUR
132200               THRU 8751-COPIA-MATR-DIF-CUR-EXIT
132300               VARYING WS-IZ FROM 1 BY 1 UNTIL WS-IZ > WS-QT-MATRICULAS.
132400           MOVE WS-PONTEIRO TO WS-QT-MATRICULAS.
132500       8750-COMPACTA-MATR-CUR-EXIT.
132600           EXIT.
132700
132800       8751-COPIA-MATR-DIF-CUR.
132900           IF WS-MAT-ID-CURSO(WS-IZ) = WS-CHAVE-CURSO
133000              GO TO 8751-COPIA-MATR-DIF-CUR-EXIT.
133100           ADD 1 TO WS-PONTEIRO.
133200           IF WS-PONTEIRO NOT = WS-IZ
133300              MOVE WS-MATRICULA(WS-IZ) TO WS-MATRICULA(WS-PONTEIRO).
133400       8751-COPIA-MATR-DIF-CUR-EXIT.
133500           EXIT.
133600
133700      *----------------------------------------------------------------
133800       8770-COMPACTA-MATRIC-PAR.
133900      *    REMOVE DA TABELA DE MATRICULAS A MATRICULA CUJO PAR
134000      *    ALUNO+CURSO COINCIDE COM WS-CHAVE-ALUNO/WS-CHAVE-CURSO
134100      *    (CANCELAMENTO DE UMA UNICA MATRICULA - OS-0312)
134200      *----------------------------------------------------------------
134300           MOVE ZERO TO WS-PONTEIRO.
134400           PERFORM 8771-COPIA-MATRIC-DIF-PAR
134500               THRU 8771-COPIA-MATRIC-DIF-PAR-EXIT
134600               VARYING WS-IZ FROM 1 BY 1 UNTIL WS-IZ > WS-QT-MATRICULAS.
134700           MOVE WS-PONTEIRO TO WS-QT-MATRICULAS.
134800       8770-COMPACTA-MATRIC-PAR-EXIT.
134900           EXIT.
135000
135100       8771-COPIA-MATRIC-DIF-PAR.
135200           IF WS-MAT-ID-CURSO(WS-IZ) = WS-CHAVE-CURSO AND
135300              WS-MAT-ID-ALUNO(WS-IZ) = WS-CHAVE-ALUNO
135400              GO TO 8771-COPIA-MATRIC-DIF-PAR-EXIT.
135500           ADD 1 TO WS-PONTEIRO.
135600           IF WS-PONTEIRO NOT = WS-IZ
135700              MOVE WS-MATRICULA(WS-IZ) TO WS-MATRICULA(WS-PONTEIRO).
135800       8771-COPIA-MATRIC-DIF-PAR-EXIT.
135900           EXIT.
136000
136100      *----------------------------------------------------------------
136200       8760-REMOVE-CURSO-TODOS.
136300      *    REMOVE O CURSO EM WS-CHAVE-CURSO DA LISTA DE CURSOS DE
136400      *    TODOS OS ALUNOS (EXCLUSAO DE CURSO)
136500      *----------------------------------------------------------------
136600           PERFORM 8761-REMOVE-CURSO-DE-UM
136700               THRU 8761-REMOVE-CURSO-DE-UM-EXIT
136800               VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-QT-ALUNOS.
136900       8760-REMOVE-CURSO-TODOS-EXIT.
137000           EXIT.
137100
137200       8761-REMOVE-CURSO-DE-UM.
137300           IF WS-ALU-QT-CURSOS(WS-IX) = ZERO
137400              GO TO 8761-REMOVE-CURSO-DE-UM-EXIT.
137500           MOVE WS-ALUNO(WS-IX) TO WS-ALU-ROW-ATUAL.
137600           PERFORM 8700-REMOVE-CURSO-ALU
137700               THRU 8700-REMOVE-CURSO-ALU-EXIT.
137800           MOVE WS-ALU-ROW-ATUAL TO WS-ALUNO(WS-IX).
137900       8761-REMOVE-CURSO-DE-UM-EXIT.
138000           EXIT.
138100
138200
138300
138400
138500
